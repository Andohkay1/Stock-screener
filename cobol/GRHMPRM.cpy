000100******************************************************************
000200*  GRHMPRM  -  BOND-YIELD RUN PARAMETER RECORD                   *
000300*                                                                *
000400*  OPTIONAL ONE-RECORD CARD FILE.  WHEN PRESENT, CARRIES THE     *
000500*  CURRENT AAA CORPORATE BOND YIELD USED IN THE GRAHAM VALUE     *
000600*  FORMULA.  WHEN THE FILE IS ABSENT OR THE RATE IS BLANK OR     *
000700*  ZERO, GRHMSCRN DEFAULTS THE RATE TO 4.40.                     *
001000*  MAINTENANCE.                                                 *
001100*    2016-02-09  RHB  TKT-0203  ORIGINAL PARM CARD LAYOUT        *
001200******************************************************************
001300 01  SF-PARM-REC.
001400     05  SF-BOND-YIELD-PRM        PIC 9(02)V99.
001500     05  FILLER                   PIC X(75).
