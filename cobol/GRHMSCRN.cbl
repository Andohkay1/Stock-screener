000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GRHMSCRN.
000300 AUTHOR.        R H BRECHT.
000400 INSTALLATION.  EQUITY RESEARCH SYSTEMS.
000500 DATE-WRITTEN.  03/11/88.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.

000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM RUNS THE DEFENSIVE-INVESTOR SCREEN
001200*          AGAINST THE SECURITY FINANCIALS FILE.  FOR EACH
001300*          SECURITY IT DERIVES THE EPS AVERAGES AND GROWTH,
001400*          COMPUTES THE GRAHAM NUMBER AND GRAHAM VALUE, TESTS
001500*          THE SEVEN DEFENSIVE CRITERIA, SORTS THE RESULTS
001600*          DESCENDING BY THE NUMBER OF CRITERIA PASSED, AND
001700*          PRODUCES A SORTED RESULT FILE AND A PRINTED RANKED
001800*          REPORT WITH A RUN TOTAL LINE.
001900*
002000*          INVALID INPUT RECORDS ARE SKIPPED WITH AN ERROR LINE
002100*          NAMING THE TICKER; THE RUN CONTINUES.
002200*
002300******************************************************************

002400*          INPUT FILE            -  SECIN
002410*          OPTIONAL PARM FILE    -  YLDPARM
002420*          OUTPUT FILE PRODUCED  -  SECOUT  (RANKED RESULT RECORDS)
002430*          REPORT FILE PRODUCED  -  SCRNRPT (PRINTED REPORT)
002440*          DUMP FILE             -  SYSOUT

002900******************************************************************
003000*  CHANGE LOG.
003100*
003200*    DATE      PRGMR  TICKET    DESCRIPTION
003300*    --------  -----  --------  ----------------------------------
003400*    03/11/88  RHB    TKT-0117  ORIGINAL PROGRAM - BASIC SCREEN  TKT0117
003500*                                SCREEN AND RANKED REPORT.
003600*    09/02/89  RHB    TKT-0142  CORRECTED 5-YEAR EPS WINDOW WHEN  TKT0142
003700*                                EPS-COUNT IS LESS THAN 5.
003800*    06/14/91  DJK    TKT-0188  ADDED GRAHAM VALUE AND BOND-YIELD TKT0188
003900*                                PARM CARD; DEFAULT YIELD 4.40.
004000*    01/22/93  DJK    TKT-0201  ADDED GRAHAM-NUMBER/VALUE BELOW-  TKT0201
004100*                                PRICE FLAGS TO RESULT RECORD.
004200*    04/09/95  LPK    TKT-0249  RAISED SECURITY CAP TO 100 PER RUNTKT0249
004300*                                AND ADDED CAP-REACHED WARNING.
004400*    11/30/98  RHB    TKT-0304  Y2K - RPT-DATE NOW TAKEN FROM THE TKT0304
004500*                                SYSTEM CLOCK, NO LONGER A LITERAL.
004600*    07/19/99  RHB    TKT-0311  Y2K - WS-TODAY-CC ADDED SO THE    TKT0311
004700*                                REPORT HEADING SHOWS A 4-DIGIT YEAR.
004800*    05/02/01  CJT    TKT-0360  CORRECTED NET WORKING SIGN WHEN   TKT0360
004900*                                LIABILITIES EXCEED ASSETS.
005000*    08/25/03  CJT    TKT-0394  MOVED SQUARE ROOT TO A SHARED     TKT0394
005100*                                NEWTON'S-METHOD PARAGRAPH.
005200*    02/14/07  MNT    TKT-0417  STABLE SORT NOTE - TIES NOW KEEP  TKT0417
005300*                                INPUT ORDER PER ANALYST REQUEST.
005400*    11/09/21  CJT    TKT-0448  NO FUNCTIONAL CHANGE - COMMENT    TKT0448
005500*                                CLEANUP FOR AUDIT REVIEW.
005600*    05/06/26  DMF    TKT-0502  NO-SECURITIES WARNING LINE ADDED  TKT0502
005700*                                FOR EMPTY INPUT RUNS.
005750*    06/02/26  DMF    TKT-0503  GRAHAM NUMBER NOW ROUNDED INTO THE TKT0503
005760*                                2-DECIMAL FIELD INSTEAD OF A PLAIN
005770*                                MOVE FROM THE SQRT RESULT.
005800******************************************************************

005900 ENVIRONMENT DIVISION.

006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER.   IBM-390.
006200 OBJECT-COMPUTER.   IBM-390.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.

006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.

006700     SELECT SF-INPUT-FILE ASSIGN TO UT-S-SECIN
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS  IS FS-INPUT-FILE.

007000     SELECT OPTIONAL SF-PARM-FILE ASSIGN TO UT-S-YLDPARM
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS FS-PARM-FILE.

007300     SELECT SF-RESULT-FILE ASSIGN TO UT-S-SECOUT
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS FS-RESULT-FILE.

007600     SELECT SF-REPORT-FILE ASSIGN TO UT-S-SCRNRPT
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS  IS FS-REPORT-FILE.

007900     SELECT SW-SF-SORT-FILE ASSIGN TO UT-S-SORTWK1.


008000 DATA DIVISION.

008100 FILE SECTION.

008200 FD  SF-INPUT-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     DATA RECORD IS SF-INPUT-REC.

008600 COPY GRHMFIN.

008700 FD  SF-PARM-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     DATA RECORD IS SF-PARM-REC.

009100 COPY GRHMPRM.

009200 FD  SF-RESULT-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     DATA RECORD IS SF-OUTPUT-REC.

009600 COPY GRHMRES.

009700 FD  SF-REPORT-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 132 CHARACTERS
010100     DATA RECORD IS SF-REPORT-LINE.
010200 01  SF-REPORT-LINE.
010210     05  FILLER                     PIC X(132).

010300 SD  SW-SF-SORT-FILE
010400     RECORD CONTAINS 80 CHARACTERS
010500     DATA RECORD IS SW-SF-SORT-WORK.

010600 01  SW-SF-SORT-WORK.
010700     05  PASSD-CNT-SRT-WK           PIC 9.
010800     05  TICKER-SRT-WK              PIC X(08).
010900     05  PRICE-SRT-WK               PIC S9(07)V99.
011000     05  NET-WORK-SRT-WK            PIC S9(13).
011100     05  PRC-CEIL-SRT-WK            PIC S9(09)V99.
011200     05  GRAHAM-NO-SRT-WK           PIC S9(09)V99.
011300     05  GRAHAM-VAL-SRT-WK          PIC S9(09)V99.
011400     05  PASS-FLAGS-SRT-WK          PIC X(07).
011500     05  PASS-FLAGS-SRT-TBL REDEFINES PASS-FLAGS-SRT-WK
011600                                    PIC X OCCURS 7 TIMES.
011700     05  GRAHAM-NO-FLG-SRT-WK       PIC X.
011800     05  GRAHAM-VAL-FLG-SRT-WK      PIC X.
011900     05  SEQ-NBR-SRT-WK             PIC 9(04) COMP.
012000     05  FILLER                     PIC X(25).

012100 WORKING-STORAGE SECTION.

012200 01  PROGRAM-INDICATOR-SWITCHES.
012300     05  WS-EOF-INPUT-SW            PIC X(3)   VALUE 'NO '.
012400         88  EOF-INPUT                         VALUE 'YES'.
012500     05  WS-EOF-SRT-OUTPUT-SW       PIC X(3)   VALUE 'NO '.
012600         88  EOF-SRT-OUTPUT                    VALUE 'YES'.
012700     05  WS-INPUT-OK-SW             PIC X(3)   VALUE 'NO '.
012800         88  INPUT-OK                          VALUE 'YES'.
012900     05  WS-PARM-OPEN-SW            PIC X(3)   VALUE 'NO '.
013000         88  PARM-FILE-OPEN                    VALUE 'YES'.
013100     05  WS-GRAHAM-NO-DEF-SW        PIC X(3)   VALUE 'NO '.
013200         88  GRAHAM-NO-DEFINED                 VALUE 'YES'.
013300     05  WS-GRAHAM-VAL-DEF-SW       PIC X(3)   VALUE 'NO '.
013400         88  GRAHAM-VAL-DEFINED                VALUE 'YES'.
013500     05  WS-EPS-POS-FOUND-SW        PIC X(3)   VALUE 'NO '.
013600         88  EPS-POS-FOUND                     VALUE 'YES'.
013650     05  FILLER                     PIC X(2)   VALUE SPACES.

013700 01  WS-REPORT-CONTROLS.
013800     05  WS-PAGE-COUNT              PIC S9(3)  COMP VALUE ZERO.
013900     05  WS-LINES-PER-PAGE          PIC S9(2)  COMP VALUE +45.
014000     05  WS-LINES-USED              PIC S9(2)  COMP VALUE +46.
014100     05  WS-LINE-SPACING            PIC S9(1)  COMP VALUE ZERO.
014120     05  FILLER                     PIC X(2)   VALUE SPACES.

014150 01  FILE-STATUS-FIELDS.
014160     05  FS-INPUT-FILE              PIC X(02)  VALUE '00'.
014170     05  FS-PARM-FILE               PIC X(02)  VALUE '00'.
014180     05  FS-RESULT-FILE             PIC X(02)  VALUE '00'.
014190     05  FS-REPORT-FILE             PIC X(02)  VALUE '00'.
014195     05  FILLER                     PIC X(2)   VALUE SPACES.

014200 01  WS-TODAY-FIELDS.
014300     05  WS-TODAY.
014400         10  WS-TODAY-YY            PIC 9(02).
014500         10  WS-TODAY-MM            PIC 9(02).
014600         10  WS-TODAY-DD            PIC 9(02).
014610     05  WS-TODAY-NUM REDEFINES WS-TODAY
014620                                    PIC 9(06).
014700     05  WS-TODAY-CC                PIC 9(02)  VALUE 20.
014800     05  WS-TODAY-FMT.
014900         10  WS-TODAY-FMT-CC        PIC 9(02).
015000         10  WS-TODAY-FMT-YY        PIC 9(02).
015100         10  FILLER                 PIC X      VALUE '-'.
015200         10  WS-TODAY-FMT-MM        PIC 9(02).
015300         10  FILLER                 PIC X      VALUE '-'.
015400         10  WS-TODAY-FMT-DD        PIC 9(02).

015500 01  WS-ACCUMULATORS.
015600*  FOR PROGRAM RECORD TRACKING
015700     05  WS-READ-CTR                PIC 9(4)   COMP VALUE ZERO.
015800     05  WS-REL-CTR                 PIC 9(4)   COMP VALUE ZERO.
015900     05  WS-RETR-CTR                PIC 9(4)   COMP VALUE ZERO.
016000     05  WS-WRTN-CTR                PIC 9(4)   COMP VALUE ZERO.
016100     05  WS-ERR-CTR                 PIC 9(4)   COMP VALUE ZERO.
016200     05  WS-PASS7-CTR               PIC 9(4)   COMP VALUE ZERO.
016300     05  WS-SEQ-CTR                 PIC 9(4)   COMP VALUE ZERO.
016400     05  WS-MAX-SECURITIES          PIC 9(4)   COMP VALUE 100.
016500     05  WS-CAP-WARNED-SW           PIC X(3)   VALUE 'NO '.
016600         88  CAP-ALREADY-WARNED                VALUE 'YES'.
016650     05  FILLER                     PIC X(2)   VALUE SPACES.

016700 01  WS-BOND-YIELD-AREA.
016800     05  WS-BOND-YIELD              PIC 9(02)V99      VALUE 4.40.
016900     05  WS-YIELD-FACTOR            PIC S9(03)V9(4)    VALUE ZERO.
016950     05  FILLER                     PIC X(4)   VALUE SPACES.

017000 01  WS-EPS-WORK-AREA.
017100     05  WS-EPS-SERIES OCCURS 7 TIMES
017200                                    PIC S9(05)V9(4).
017300     05  WS-EPS-N                   PIC 9(02)   COMP VALUE ZERO.
017400     05  WS-EPS-SUB                 PIC 9(02)   COMP VALUE ZERO.
017500     05  WS-EPS-SPAN                PIC 9(02)   COMP VALUE ZERO.
017600     05  WS-EPS-START               PIC 9(02)   COMP VALUE ZERO.
017700     05  WS-EPS-POS-COUNT           PIC 9(02)   COMP VALUE ZERO.
017800     05  WS-EPS5-POS-CNT            PIC 9(02)   COMP VALUE ZERO.
017900     05  WS-EPS-7YR-SUM             PIC S9(07)V9(4)   VALUE ZERO.
018000     05  WS-EPS-7YR-AVG             PIC S9(05)V9(4)   VALUE ZERO.
018100     05  WS-EPS-5YR-SUM             PIC S9(07)V9(4)   VALUE ZERO.
018200     05  WS-EPS-5YR-AVG             PIC S9(05)V9(4)   VALUE ZERO.
018300     05  WS-EPS-GROWTH              PIC S9(03)V9(4)   VALUE ZERO.
018400     05  WS-EPS-OLDEST-POS          PIC S9(05)V9(4)   VALUE ZERO.
018500     05  WS-EPS-LATEST-POS          PIC S9(05)V9(4)   VALUE ZERO.
018550     05  FILLER                     PIC X(4)   VALUE SPACES.

018600 01  WS-GRAHAM-WORK-AREA.
018700     05  WS-GRAHAM-PRODUCT          PIC S9(09)V9(4)   VALUE ZERO.
018800     05  WS-GRAHAM-NUMBER           PIC S9(09)V99     VALUE ZERO.
018900     05  WS-GRAHAM-VALUE            PIC S9(09)V99     VALUE ZERO.
019000     05  WS-PRICE-CEILING           PIC S9(09)V99     VALUE ZERO.
019100     05  WS-NET-WORKING             PIC S9(13)        VALUE ZERO.
019150     05  FILLER                     PIC X(4)   VALUE SPACES.

019200 01  WS-SQRT-WORK-AREA.
019300     05  WS-SQRT-RADICAND           PIC S9(09)V9(4)   VALUE ZERO.
019400     05  WS-SQRT-RESULT             PIC S9(07)V9(4)   VALUE ZERO.
019500     05  WS-SQRT-GUESS              PIC S9(07)V9(4)   VALUE ZERO.
019600     05  WS-SQRT-ITER               PIC 9(02)   COMP VALUE ZERO.
019700     05  WS-SQRT-MAX-ITER           PIC 9(02)   COMP VALUE 20.
019750     05  FILLER                     PIC X(4)   VALUE SPACES.

019800 01  WS-EDIT-AREA.
019900     05  WS-GRAHAM-NO-ED            PIC ZZZZZZZZ9.99-.
020000     05  WS-GRAHAM-VAL-ED           PIC ZZZZZZZZ9.99-.
020050     05  FILLER                     PIC X(4)   VALUE SPACES.

020100*        PRINTED SCREENING REPORT LINE LAYOUTS FOLLOW - HEADINGS,
020200*        ONE DETAIL LINE PER SECURITY, AND THE CLOSING TOTAL LINE.
020300*        ALL RECORDS ARE WRITTEN TO SF-REPORT-LINE (132 BYTES).
020400 01  HL-HEADER-1.
020500     05  FILLER            PIC X(1)   VALUE SPACES.
020600     05  FILLER            PIC X(30)
020700                  VALUE 'EQUITY RESEARCH SYSTEMS'.
020800     05  FILLER            PIC X(25)
020900                  VALUE 'GRAHAM DEFENSIVE SCREEN'.
021000     05  FILLER            PIC X(12)  VALUE 'RUN DATE: '.
021100     05  RPT-DATE          PIC X(10).
021200     05  FILLER            PIC X(29)  VALUE SPACES.
021300     05  FILLER            PIC X(5)   VALUE 'PAGE '.
021400     05  RPT-PAGE-NO       PIC ZZZ.
021500     05  FILLER            PIC X(17)  VALUE SPACES.

021600 01  HL-HEADER-2.
021700     05  FILLER            PIC X(1)   VALUE SPACES.
021800     05  FILLER            PIC X(8)   VALUE 'TICKER  '.
021900     05  FILLER            PIC X(13)  VALUE '       PRICE '.
022000     05  FILLER            PIC X(7)   VALUE 'PASSED '.
022100     05  FILLER            PIC X(4)   VALUE 'REV '.
022200     05  FILLER            PIC X(3)   VALUE 'CR '.
022300     05  FILLER            PIC X(4)   VALUE 'NWC '.
022400     05  FILLER            PIC X(4)   VALUE 'DIV '.
022500     05  FILLER            PIC X(5)   VALUE 'EPS5 '.
022600     05  FILLER            PIC X(5)   VALUE 'P15E '.
022700     05  FILLER            PIC X(3)   VALUE 'PB '.
022800     05  FILLER            PIC X(13)  VALUE '   GRAHAM NO '.
022900     05  FILLER            PIC X(13)  VALUE '  GRAHAM VAL '.
023000     05  FILLER            PIC X(7)   VALUE 'GN-FLG '.
023100     05  FILLER            PIC X(7)   VALUE 'GV-FLG'.
023200     05  FILLER            PIC X(28)  VALUE SPACES.

023300 01  DL-DETAIL.
023400     05  FILLER            PIC X(1)   VALUE SPACES.
023500     05  TICKER-DL         PIC X(08).
023600     05  FILLER            PIC X(1)   VALUE SPACES.
023700     05  PRICE-DL          PIC Z,ZZZ,ZZ9.99-.
023800     05  FILLER            PIC X(2)   VALUE SPACES.
023900     05  PASSD-CNT-DL      PIC 9.
024000     05  FILLER            PIC X(6)   VALUE SPACES.
024100     05  REV-DL            PIC X.
024200     05  FILLER            PIC X(3)   VALUE SPACES.
024300     05  CR-DL             PIC X.
024400     05  FILLER            PIC X(3)   VALUE SPACES.
024500     05  NWC-DL            PIC X.
024600     05  FILLER            PIC X(3)   VALUE SPACES.
024700     05  DIV-DL            PIC X.
024800     05  FILLER            PIC X(4)   VALUE SPACES.
024900     05  EPS5-DL           PIC X.
025000     05  FILLER            PIC X(4)   VALUE SPACES.
025100     05  P15E-DL           PIC X.
025200     05  FILLER            PIC X(2)   VALUE SPACES.
025300     05  PB-DL             PIC X.
025400     05  FILLER            PIC X(1)   VALUE SPACES.
025500     05  GRAHAM-NO-DL      PIC X(13).
025600     05  FILLER            PIC X(1)   VALUE SPACES.
025700     05  GRAHAM-VAL-DL     PIC X(13).
025800     05  FILLER            PIC X(3)   VALUE SPACES.
025900     05  GN-FLG-DL         PIC X.
026000     05  FILLER            PIC X(5)   VALUE SPACES.
026100     05  GV-FLG-DL         PIC X.
026200     05  FILLER            PIC X(36)  VALUE SPACES.

026300 01  GTL-REPORT-TOTALS.
026400     05  FILLER            PIC X(5)   VALUE SPACES.
026500     05  FILLER            PIC X(28)
026600                  VALUE 'SCREENING COMPLETE FOR '.
026700     05  TOTAL-SCRN-TL     PIC ZZZ9.
026800     05  FILLER            PIC X(9)   VALUE ' TICKERS.'.
026900     05  FILLER            PIC X(16)
027000                  VALUE '   PASSED ALL 7:'.
027100     05  TOTAL-PASS7-TL    PIC ZZZ9.
027200     05  FILLER            PIC X(60)  VALUE SPACES.

027300 01  NO-SECURITIES-MSG.
027350     05  FILLER            PIC X(40)
027400              VALUE 'NO SECURITIES TO SCREEN.'.

027500 01  ERROR-MESSAGE-EL.
027550     05  FILLER            PIC X(132).

027600 01  ERROR-RECORD-EL.
027700     05  TICKER-EL         PIC X(08).
027800     05  FILLER            PIC X(4)   VALUE SPACES.
027900     05  FILLER            PIC X(120).

028000 01  DISPLAY-LINE.
028100     05  DISP-MESSAGE      PIC X(45).
028200     05  DISP-VALUE        PIC ZZZ9.
028250     05  FILLER            PIC X(4)   VALUE SPACES.

028300 PROCEDURE DIVISION.

028400 000-MAINLINE SECTION.

028500     PERFORM 905-OPEN-PARM-FILE THRU 905-OPEN-PARM-FILE-EXIT.
028600     ACCEPT WS-TODAY FROM DATE.
028700     MOVE WS-TODAY-CC TO WS-TODAY-FMT-CC.
028800     MOVE WS-TODAY-YY TO WS-TODAY-FMT-YY.
028900     MOVE WS-TODAY-MM TO WS-TODAY-FMT-MM.
029000     MOVE WS-TODAY-DD TO WS-TODAY-FMT-DD.
029100     OPEN INPUT  SF-INPUT-FILE
029200          OUTPUT SF-RESULT-FILE
029300          OUTPUT SF-REPORT-FILE.
029400     SORT SW-SF-SORT-FILE
029500          ON DESCENDING KEY PASSD-CNT-SRT-WK
029600             ASCENDING  KEY SEQ-NBR-SRT-WK
029700          INPUT  PROCEDURE 200-SRT-INPUT-PROCD THRU 200-EXIT
029800          OUTPUT PROCEDURE 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
029900     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT.
030000     CLOSE SF-INPUT-FILE
030100           SF-RESULT-FILE
030200           SF-REPORT-FILE.
030300     IF PARM-FILE-OPEN
030400        CLOSE SF-PARM-FILE
030500     END-IF.
030600     MOVE ZERO TO RETURN-CODE.
030700     GOBACK.


030800 200-SRT-INPUT-PROCD SECTION.

030900     MOVE 'NO ' TO WS-EOF-INPUT-SW.
031000     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
031100     IF EOF-INPUT
031200        DISPLAY NO-SECURITIES-MSG
031300        GO TO 200-EXIT.
031400     PERFORM 210-PRSS-INPUT-RECORDS THRU
031500                         210-PRSS-INPUT-RECORDS-EXIT
031600         UNTIL EOF-INPUT.

031700 200-EXIT.
031800     EXIT.


031900 210-PRSS-INPUT-RECORDS.

032000     PERFORM 214-CK-INPUT-DATA THRU 214-CK-INPUT-DATA-EXIT.
032100     IF INPUT-OK AND WS-SEQ-CTR NOT > WS-MAX-SECURITIES
032200        PERFORM 862-BUILD-EPS-SERIES THRU 862-EXIT
032300        PERFORM 864-CALC-EPS-AVGS   THRU 864-EXIT
032400        PERFORM 866-CALC-EPS-GROWTH THRU 866-EXIT
032500        PERFORM 868-CALC-GRAHAM-NUMBER THRU 868-EXIT
032600        PERFORM 870-CALC-GRAHAM-VALUE  THRU 870-EXIT
032700        PERFORM 872-CALC-PRICE-CEILING THRU 872-EXIT
032800        PERFORM 874-EVAL-SCREEN-CRITERIA THRU 874-EXIT
032900        PERFORM 876-SET-VALUE-FLAGS THRU 876-EXIT
033000        PERFORM 850-FORMAT-RELEASE  THRU 850-FORMAT-RELEASE-EXIT
033100     ELSE
033200        IF INPUT-OK
033300           PERFORM 218-REPORT-CAP-REACHED THRU 218-EXIT
033400        END-IF
033500     END-IF.
033600     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.

033700 210-PRSS-INPUT-RECORDS-EXIT.
033800     EXIT.


033900 214-CK-INPUT-DATA.

034000     MOVE 'YES' TO WS-INPUT-OK-SW.
034100     IF SF-TICKER-IN EQUAL TO SPACES
034200        MOVE 'NO ' TO WS-INPUT-OK-SW
034300        MOVE '** ERROR **  TICKER IS BLANK, RECORD SKIPPED'
034400               TO ERROR-MESSAGE-EL
034500        PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
034600     ELSE
034700        IF SF-EPS-COUNT-IN IS NOT NUMERIC
034800        OR SF-EPS-COUNT-IN > 7
034900           MOVE 'NO ' TO WS-INPUT-OK-SW
035000           MOVE '** ERROR **  EPS-COUNT NOT NUMERIC OR OVER 7 - '
035100                 TO ERROR-MESSAGE-EL
035200           PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
035300        ELSE
035400           IF SF-PRICE-IN IS NOT NUMERIC
035500              MOVE 'NO ' TO WS-INPUT-OK-SW
035600              MOVE '** ERROR **  CURRENT PRICE NOT NUMERIC - '
035700                    TO ERROR-MESSAGE-EL
035800              PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
035900           END-IF
036000        END-IF
036100     END-IF.

036200 214-CK-INPUT-DATA-EXIT.
036300     EXIT.


036400 218-REPORT-CAP-REACHED.

036500     IF NOT CAP-ALREADY-WARNED
036600        MOVE '** WARNING **  SECURITY CAP OF 100 REACHED - '
036700              TO ERROR-MESSAGE-EL
036800        PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
036900        MOVE 'YES' TO WS-CAP-WARNED-SW
037000     END-IF.

037100 218-EXIT.
037200     EXIT.


037300 300-SRT-OUTPUT-PROCD.

037400     PERFORM 320-INITIALIZE-OUTPUT THRU
037500                  320-INITIALIZE-OUTPUT-EXIT.
037600     PERFORM 900-RETURN-SRTD-REC THRU 900-RETURN-SRTD-REC-EXIT.
037700     IF EOF-SRT-OUTPUT
037750        DISPLAY 'NO SCREENED SECURITIES RETURNED FROM SORT.'
037800        GO TO 300-EXIT.
037900     PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
038000     PERFORM 340-PRSS-SORTED-OUTPUT THRU
038100                                    340-PRSS-SORTED-OUTPUT-EXIT
038200        UNTIL  EOF-SRT-OUTPUT.
038300     PERFORM 500-PRSS-SCREEN-TOTALS THRU
038400                                    500-PRSS-SCREEN-TOTALS-EXIT.

038500 300-EXIT.
038600     EXIT.


038700 320-INITIALIZE-OUTPUT.

038800     MOVE ZEROS TO WS-PAGE-COUNT, WS-LINE-SPACING.
038900     MOVE 'NO ' TO WS-EOF-SRT-OUTPUT-SW.
039000     MOVE SPACES TO DL-DETAIL.

039100 320-INITIALIZE-OUTPUT-EXIT.
039200     EXIT.


039300 340-PRSS-SORTED-OUTPUT.

039400     PERFORM 343-DETAIL-LINE-PRSS THRU
039500                                    343-DETAIL-LINE-PRSS-EXIT.
039600     PERFORM 950-WRITE-OUTPUT-REC THRU
039700                                    950-WRITE-OUTPUT-REC-EXIT.
039800     PERFORM 900-RETURN-SRTD-REC THRU
039900                                    900-RETURN-SRTD-REC-EXIT.

040000 340-PRSS-SORTED-OUTPUT-EXIT.
040100     EXIT.


040200 343-DETAIL-LINE-PRSS.

040300     IF WS-LINES-USED IS GREATER THAN WS-LINES-PER-PAGE OR
040400        WS-LINES-USED IS EQUAL TO WS-LINES-PER-PAGE
040500           PERFORM 955-HEADINGS THRU 955-HEADINGS-EXIT.
040600     MOVE  TICKER-SRT-WK        TO  TICKER-DL.
040700     MOVE  PRICE-SRT-WK         TO  PRICE-DL.
040800     MOVE  PASSD-CNT-SRT-WK     TO  PASSD-CNT-DL.
040900     MOVE  PASS-FLAGS-SRT-TBL (1) TO REV-DL.
041000     MOVE  PASS-FLAGS-SRT-TBL (2) TO CR-DL.
041100     MOVE  PASS-FLAGS-SRT-TBL (3) TO NWC-DL.
041200     MOVE  PASS-FLAGS-SRT-TBL (4) TO DIV-DL.
041300     MOVE  PASS-FLAGS-SRT-TBL (5) TO EPS5-DL.
041400     MOVE  PASS-FLAGS-SRT-TBL (6) TO P15E-DL.
041500     MOVE  PASS-FLAGS-SRT-TBL (7) TO PB-DL.
041600     MOVE  GRAHAM-NO-FLG-SRT-WK TO GN-FLG-DL.
041700     MOVE  GRAHAM-VAL-FLG-SRT-WK TO GV-FLG-DL.
041800     IF GRAHAM-NO-SRT-WK EQUAL TO ZERO AND
041900        GRAHAM-NO-FLG-SRT-WK EQUAL TO SPACE
042000        MOVE 'N/A'              TO GRAHAM-NO-DL
042100     ELSE
042200        MOVE GRAHAM-NO-SRT-WK   TO WS-GRAHAM-NO-ED
042300        MOVE WS-GRAHAM-NO-ED    TO GRAHAM-NO-DL
042400     END-IF.
042500     IF GRAHAM-VAL-SRT-WK EQUAL TO ZERO AND
042600        GRAHAM-VAL-FLG-SRT-WK EQUAL TO SPACE
042700        MOVE 'N/A'              TO GRAHAM-VAL-DL
042800     ELSE
042900        MOVE GRAHAM-VAL-SRT-WK  TO WS-GRAHAM-VAL-ED
043000        MOVE WS-GRAHAM-VAL-ED   TO GRAHAM-VAL-DL
043100     END-IF.
043200     WRITE SF-REPORT-LINE FROM DL-DETAIL
043300         AFTER ADVANCING 1.
043400     ADD 1 TO WS-LINES-USED.
043500     MOVE  SPACES TO DL-DETAIL.
043600     IF PASSD-CNT-SRT-WK EQUAL TO 7
043700        ADD 1 TO WS-PASS7-CTR
043800     END-IF.

043900 343-DETAIL-LINE-PRSS-EXIT.
044000     EXIT.


044100 500-PRSS-SCREEN-TOTALS.

044200     MOVE WS-RETR-CTR TO TOTAL-SCRN-TL.
044300     MOVE WS-PASS7-CTR TO TOTAL-PASS7-TL.
044400     WRITE SF-REPORT-LINE FROM GTL-REPORT-TOTALS
044500         AFTER ADVANCING 2.

044600 500-PRSS-SCREEN-TOTALS-EXIT.
044700     EXIT.


044800 550-DISPLAY-PROG-DIAG.

044900     DISPLAY '****     GRHMSCRN RUNNING    ****'.
045000     MOVE 'SECURITY FINANCIALS RECORDS READ             '  TO
045100          DISP-MESSAGE.
045200     MOVE WS-READ-CTR TO DISP-VALUE.
045300     DISPLAY DISPLAY-LINE.
045400     MOVE 'SECURITIES RELEASED TO SORT                  '  TO
045500          DISP-MESSAGE.
045600     MOVE WS-REL-CTR TO DISP-VALUE.
045700     DISPLAY DISPLAY-LINE.
045800     MOVE 'SECURITIES RETURNED FROM SORT                '  TO
045900          DISP-MESSAGE.
046000     MOVE WS-RETR-CTR TO DISP-VALUE.
046100     DISPLAY DISPLAY-LINE.
046200     MOVE 'RESULT RECORDS WRITTEN                       '  TO
046300          DISP-MESSAGE.
046400     MOVE WS-WRTN-CTR TO DISP-VALUE.
046500     DISPLAY DISPLAY-LINE.
046600     MOVE 'RECORDS SKIPPED WITH ERRORS                  '  TO
046700          DISP-MESSAGE.
046800     MOVE WS-ERR-CTR TO DISP-VALUE.
046900     DISPLAY DISPLAY-LINE.
047000     MOVE 'SECURITIES PASSING ALL 7 CRITERIA            '  TO
047100          DISP-MESSAGE.
047200     MOVE WS-PASS7-CTR TO DISP-VALUE.
047300     DISPLAY DISPLAY-LINE.
047350     DISPLAY 'RUN DATE (YYMMDD) - ' WS-TODAY-NUM.
047400     DISPLAY '****     GRHMSCRN EOJ        ****'.

047500 550-DISPLAY-PROG-DIAG-EXIT.
047600     EXIT.


047700 700-ERROR-DISPLAY.

047800     ADD 1 TO WS-ERR-CTR.
047900     DISPLAY ERROR-MESSAGE-EL.
048000     MOVE SF-TICKER-IN TO TICKER-EL.
048100     DISPLAY ERROR-RECORD-EL.

048200 700-ERROR-DISPLAY-EXIT.
048300     EXIT.


048400 800-READ-INPUT-FILE.

048500     READ SF-INPUT-FILE
048600         AT END  MOVE 'YES' TO WS-EOF-INPUT-SW
048700                 GO TO 800-READ-INPUT-FILE-EXIT.
048800     ADD 1 TO WS-READ-CTR.

048900 800-READ-INPUT-FILE-EXIT.
049000     EXIT.


049100 850-FORMAT-RELEASE.

049200     ADD 1 TO WS-SEQ-CTR.
049300     MOVE SF-TICKER-IN          TO TICKER-SRT-WK.
049400     MOVE SF-PRICE-IN           TO PRICE-SRT-WK.
049500     MOVE WS-NET-WORKING        TO NET-WORK-SRT-WK.
049600     MOVE WS-PRICE-CEILING      TO PRC-CEIL-SRT-WK.
049700     IF GRAHAM-NO-DEFINED
049800        MOVE WS-GRAHAM-NUMBER   TO GRAHAM-NO-SRT-WK
049900     ELSE
050000        MOVE ZERO               TO GRAHAM-NO-SRT-WK
050100     END-IF.
050200     IF GRAHAM-VAL-DEFINED
050300        MOVE WS-GRAHAM-VALUE    TO GRAHAM-VAL-SRT-WK
050400     ELSE
050500        MOVE ZERO               TO GRAHAM-VAL-SRT-WK
050600     END-IF.
050700     MOVE WS-SEQ-CTR            TO SEQ-NBR-SRT-WK.
050800     RELEASE SW-SF-SORT-WORK.
050900     ADD 1 TO WS-REL-CTR.

051000 850-FORMAT-RELEASE-EXIT.
051100     EXIT.


051200 862-BUILD-EPS-SERIES.

051300     IF SF-EPS-COUNT-IN EQUAL TO ZERO
051400        MOVE 7 TO WS-EPS-N
051500        PERFORM 862-FILL-FALLBACK-ITEM THRU 862-FILL-FALLBACK-EXIT
051600           VARYING WS-EPS-SUB FROM 1 BY 1
051700           UNTIL WS-EPS-SUB > 7
051800     ELSE
051900        MOVE SF-EPS-COUNT-IN TO WS-EPS-N
052000        PERFORM 862-COPY-EPS-ITEM THRU 862-COPY-EPS-ITEM-EXIT
052100           VARYING WS-EPS-SUB FROM 1 BY 1
052200           UNTIL WS-EPS-SUB > WS-EPS-N
052300     END-IF.
052400     GO TO 862-EXIT.

052500 862-FILL-FALLBACK-ITEM.
052600     MOVE SF-TRAIL-EPS-IN TO WS-EPS-SERIES (WS-EPS-SUB).
052700 862-FILL-FALLBACK-EXIT.
052800     EXIT.

052900 862-COPY-EPS-ITEM.
053000     MOVE SF-EPS-HIST-IN (WS-EPS-SUB) TO WS-EPS-SERIES (WS-EPS-SUB).
053100 862-COPY-EPS-ITEM-EXIT.
053200     EXIT.

053300 862-EXIT.
053400     EXIT.


053500 864-CALC-EPS-AVGS.

053600     MOVE ZERO TO WS-EPS-7YR-SUM.
053700     PERFORM 864-SUM-7YR-ITEM THRU 864-SUM-7YR-ITEM-EXIT
053800        VARYING WS-EPS-SUB FROM 1 BY 1
053900        UNTIL WS-EPS-SUB > WS-EPS-N.
054000     COMPUTE WS-EPS-7YR-AVG ROUNDED =
054100             WS-EPS-7YR-SUM / WS-EPS-N.
054200     IF WS-EPS-N > 5
054300        MOVE 5 TO WS-EPS-SPAN
054400     ELSE
054500        MOVE WS-EPS-N TO WS-EPS-SPAN
054600     END-IF.
054700     COMPUTE WS-EPS-START = WS-EPS-N - WS-EPS-SPAN + 1.
054800     MOVE ZERO TO WS-EPS-5YR-SUM.
054900     PERFORM 864-SUM-5YR-ITEM THRU 864-SUM-5YR-ITEM-EXIT
055000        VARYING WS-EPS-SUB FROM WS-EPS-START BY 1
055100        UNTIL WS-EPS-SUB > WS-EPS-N.
055200     COMPUTE WS-EPS-5YR-AVG ROUNDED =
055300             WS-EPS-5YR-SUM / WS-EPS-SPAN.
055400     GO TO 864-EXIT.

055500 864-SUM-7YR-ITEM.
055600     ADD WS-EPS-SERIES (WS-EPS-SUB) TO WS-EPS-7YR-SUM.
055700 864-SUM-7YR-ITEM-EXIT.
055800     EXIT.

055900 864-SUM-5YR-ITEM.
056000     ADD WS-EPS-SERIES (WS-EPS-SUB) TO WS-EPS-5YR-SUM.
056100 864-SUM-5YR-ITEM-EXIT.
056200     EXIT.

056300 864-EXIT.
056400     EXIT.


056500 866-CALC-EPS-GROWTH.

056600     MOVE ZERO  TO WS-EPS-POS-COUNT.
056700     MOVE ZERO  TO WS-EPS-OLDEST-POS.
056800     MOVE ZERO  TO WS-EPS-LATEST-POS.
056900     MOVE 'NO ' TO WS-EPS-POS-FOUND-SW.
057000     PERFORM 866-SCAN-EPS-ITEM THRU 866-SCAN-EPS-ITEM-EXIT
057100        VARYING WS-EPS-SUB FROM 1 BY 1
057200        UNTIL WS-EPS-SUB > WS-EPS-N.
057300     IF WS-EPS-POS-COUNT NOT < 2
057400        COMPUTE WS-EPS-GROWTH ROUNDED =
057500           (WS-EPS-LATEST-POS - WS-EPS-OLDEST-POS) / WS-EPS-OLDEST-POS
057600     ELSE
057700        MOVE ZERO TO WS-EPS-GROWTH
057800     END-IF.
057900     GO TO 866-EXIT.

058000 866-SCAN-EPS-ITEM.
058100     IF WS-EPS-SERIES (WS-EPS-SUB) > 0
058200        ADD 1 TO WS-EPS-POS-COUNT
058300        IF NOT EPS-POS-FOUND
058400           MOVE WS-EPS-SERIES (WS-EPS-SUB) TO WS-EPS-OLDEST-POS
058500           MOVE 'YES' TO WS-EPS-POS-FOUND-SW
058600        END-IF
058700        MOVE WS-EPS-SERIES (WS-EPS-SUB) TO WS-EPS-LATEST-POS
058800     END-IF.
058900 866-SCAN-EPS-ITEM-EXIT.
059000     EXIT.

059100 866-EXIT.
059200     EXIT.


059300 868-CALC-GRAHAM-NUMBER.

059400     MOVE 'NO ' TO WS-GRAHAM-NO-DEF-SW.
059500     IF WS-EPS-7YR-AVG > 0 AND SF-BVPS-IN > 0
059600        COMPUTE WS-GRAHAM-PRODUCT ROUNDED =
059700                22.5 * WS-EPS-7YR-AVG * SF-BVPS-IN
059800        MOVE WS-GRAHAM-PRODUCT TO WS-SQRT-RADICAND
059900        PERFORM 880-CALC-SQUARE-ROOT THRU 880-EXIT
059950        COMPUTE WS-GRAHAM-NUMBER ROUNDED = WS-SQRT-RESULT
060100        MOVE 'YES' TO WS-GRAHAM-NO-DEF-SW
060200     ELSE
060300        MOVE ZERO TO WS-GRAHAM-NUMBER
060400     END-IF.

060500 868-EXIT.
060600     EXIT.


060700 870-CALC-GRAHAM-VALUE.

060800     MOVE 'NO ' TO WS-GRAHAM-VAL-DEF-SW.
060900     IF WS-EPS-5YR-AVG > 0
061000        COMPUTE WS-YIELD-FACTOR ROUNDED = 4.4 / WS-BOND-YIELD
061100        COMPUTE WS-GRAHAM-VALUE ROUNDED =
061200           WS-EPS-5YR-AVG * (8.5 + (2 * WS-EPS-GROWTH))
061300                           * WS-YIELD-FACTOR
061400        MOVE 'YES' TO WS-GRAHAM-VAL-DEF-SW
061500     ELSE
061600        MOVE ZERO TO WS-GRAHAM-VALUE
061700     END-IF.

061800 870-EXIT.
061900     EXIT.


062000 872-CALC-PRICE-CEILING.

062100     IF WS-EPS-5YR-AVG > 0
062200        COMPUTE WS-PRICE-CEILING ROUNDED = 15 * WS-EPS-5YR-AVG
062300     ELSE
062400        MOVE ZERO TO WS-PRICE-CEILING
062500     END-IF.
062600     COMPUTE WS-NET-WORKING =
062700             SF-CURR-ASSETS-IN - SF-TOT-LIABS-IN.

062800 872-EXIT.
062900     EXIT.


063000 874-EVAL-SCREEN-CRITERIA.

063100     IF SF-REVENUE-IN > 100000000
063200        MOVE 'Y' TO PASS-FLAGS-SRT-TBL (1)
063300     ELSE
063400        MOVE 'N' TO PASS-FLAGS-SRT-TBL (1)
063500     END-IF.
063600     IF SF-CURR-RATIO-IN > 2.00
063700        MOVE 'Y' TO PASS-FLAGS-SRT-TBL (2)
063800     ELSE
063900        MOVE 'N' TO PASS-FLAGS-SRT-TBL (2)
064000     END-IF.
064100     IF SF-CURR-ASSETS-IN > SF-TOT-LIABS-IN
064200        MOVE 'Y' TO PASS-FLAGS-SRT-TBL (3)
064300     ELSE
064400        MOVE 'N' TO PASS-FLAGS-SRT-TBL (3)
064500     END-IF.
064600     IF SF-DIV-RATE-IN > 0
064700        MOVE 'Y' TO PASS-FLAGS-SRT-TBL (4)
064800     ELSE
064900        MOVE 'N' TO PASS-FLAGS-SRT-TBL (4)
065000     END-IF.
065100     MOVE ZERO TO WS-EPS5-POS-CNT.
065200     PERFORM 874-CNT-EPS5-ITEM THRU 874-CNT-EPS5-ITEM-EXIT
065300        VARYING WS-EPS-SUB FROM WS-EPS-START BY 1
065400        UNTIL WS-EPS-SUB > WS-EPS-N.
065500     IF WS-EPS5-POS-CNT NOT < 4
065600        MOVE 'Y' TO PASS-FLAGS-SRT-TBL (5)
065700     ELSE
065800        MOVE 'N' TO PASS-FLAGS-SRT-TBL (5)
065900     END-IF.
066000     IF SF-PRICE-IN NOT > WS-PRICE-CEILING
066100        MOVE 'Y' TO PASS-FLAGS-SRT-TBL (6)
066200     ELSE
066300        MOVE 'N' TO PASS-FLAGS-SRT-TBL (6)
066400     END-IF.
066500     IF SF-PRC-TO-BOOK-IN < 1.50
066600        MOVE 'Y' TO PASS-FLAGS-SRT-TBL (7)
066700     ELSE
066800        MOVE 'N' TO PASS-FLAGS-SRT-TBL (7)
066900     END-IF.
067000     MOVE ZERO TO PASSD-CNT-SRT-WK.
067100     PERFORM 874-CNT-PASS-ITEM THRU 874-CNT-PASS-ITEM-EXIT
067200        VARYING WS-EPS-SUB FROM 1 BY 1
067300        UNTIL WS-EPS-SUB > 7.
067400     GO TO 874-EXIT.

067500 874-CNT-EPS5-ITEM.
067600     IF WS-EPS-SERIES (WS-EPS-SUB) > 0
067700        ADD 1 TO WS-EPS5-POS-CNT
067800     END-IF.
067900 874-CNT-EPS5-ITEM-EXIT.
068000     EXIT.

068100 874-CNT-PASS-ITEM.
068200     IF PASS-FLAGS-SRT-TBL (WS-EPS-SUB) EQUAL TO 'Y'
068300        ADD 1 TO PASSD-CNT-SRT-WK
068400     END-IF.
068500 874-CNT-PASS-ITEM-EXIT.
068600     EXIT.

068700 874-EXIT.
068800     EXIT.


068900 876-SET-VALUE-FLAGS.

069000     IF GRAHAM-NO-DEFINED AND SF-PRICE-IN NOT EQUAL TO ZERO
069100        IF SF-PRICE-IN < WS-GRAHAM-NUMBER
069200           MOVE 'Y' TO GRAHAM-NO-FLG-SRT-WK
069300        ELSE
069400           MOVE 'N' TO GRAHAM-NO-FLG-SRT-WK
069500        END-IF
069600     ELSE
069700        MOVE SPACE TO GRAHAM-NO-FLG-SRT-WK
069800     END-IF.
069900     IF GRAHAM-VAL-DEFINED AND SF-PRICE-IN NOT EQUAL TO ZERO
070000        IF SF-PRICE-IN < WS-GRAHAM-VALUE
070100           MOVE 'Y' TO GRAHAM-VAL-FLG-SRT-WK
070200        ELSE
070300           MOVE 'N' TO GRAHAM-VAL-FLG-SRT-WK
070400        END-IF
070500     ELSE
070600        MOVE SPACE TO GRAHAM-VAL-FLG-SRT-WK
070700     END-IF.

070800 876-EXIT.
070900     EXIT.


071000 880-CALC-SQUARE-ROOT.

071100*  NEWTON'S METHOD - THIS SHOP'S COMPILER PREDATES THE SQRT
071200*  INTRINSIC FUNCTION, SO THE ROOT IS ITERATED BY HAND.
071300     IF WS-SQRT-RADICAND NOT > 0
071400        MOVE ZERO TO WS-SQRT-RESULT
071500        GO TO 880-EXIT
071600     END-IF.
071700     MOVE WS-SQRT-RADICAND TO WS-SQRT-GUESS.
071800     PERFORM 880-SQRT-ITERATE THRU 880-SQRT-ITERATE-EXIT
071900        VARYING WS-SQRT-ITER FROM 1 BY 1
072000        UNTIL WS-SQRT-ITER > WS-SQRT-MAX-ITER.
072100     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
072200     GO TO 880-EXIT.

072300 880-SQRT-ITERATE.
072400     COMPUTE WS-SQRT-GUESS ROUNDED =
072500        (WS-SQRT-GUESS + (WS-SQRT-RADICAND / WS-SQRT-GUESS)) / 2.
072600 880-SQRT-ITERATE-EXIT.
072700     EXIT.

072800 880-EXIT.
072900     EXIT.


073000 900-RETURN-SRTD-REC.

073100     RETURN SW-SF-SORT-FILE
073200         AT END  MOVE 'YES' TO WS-EOF-SRT-OUTPUT-SW
073300                 GO TO 900-RETURN-SRTD-REC-EXIT.
073400     ADD 1 TO WS-RETR-CTR.

073500 900-RETURN-SRTD-REC-EXIT.
073600     EXIT.


073700 905-OPEN-PARM-FILE.

073800     OPEN INPUT SF-PARM-FILE.
073900     IF FS-PARM-FILE EQUAL TO '00'
074000        MOVE 'YES' TO WS-PARM-OPEN-SW
074100        READ SF-PARM-FILE
074200            AT END MOVE 'NO ' TO WS-PARM-OPEN-SW
074300        END-READ
074400        IF PARM-FILE-OPEN AND SF-BOND-YIELD-PRM > 0
074500           MOVE SF-BOND-YIELD-PRM TO WS-BOND-YIELD
074600        END-IF
074700     END-IF.

074800 905-OPEN-PARM-FILE-EXIT.
074900     EXIT.


075000 950-WRITE-OUTPUT-REC.

075100     MOVE TICKER-SRT-WK         TO SF-TICKER-OUT.
075200     MOVE PRICE-SRT-WK          TO SF-PRICE-OUT.
075300     MOVE NET-WORK-SRT-WK       TO SF-NET-WORK-OUT.
075400     MOVE PRC-CEIL-SRT-WK       TO SF-PRC-CEIL-OUT.
075500     MOVE GRAHAM-NO-SRT-WK      TO SF-GRAHAM-NO-OUT.
075600     MOVE GRAHAM-VAL-SRT-WK     TO SF-GRAHAM-VAL-OUT.
075700     MOVE PASS-FLAGS-SRT-WK     TO SF-PASS-FLAGS-OUT.
075800     MOVE PASSD-CNT-SRT-WK      TO SF-PASSD-CNT-OUT.
075900     MOVE GRAHAM-NO-FLG-SRT-WK  TO SF-GRAHAM-NO-FLG-OUT.
076000     MOVE GRAHAM-VAL-FLG-SRT-WK TO SF-GRAHAM-VAL-FLG-OUT.
076100     WRITE SF-OUTPUT-REC.
076200     ADD 1 TO WS-WRTN-CTR.

076300 950-WRITE-OUTPUT-REC-EXIT.
076400     EXIT.


076500 955-HEADINGS.

076600     ADD 1 TO WS-PAGE-COUNT.
076700     MOVE WS-PAGE-COUNT TO RPT-PAGE-NO.
076800     MOVE WS-TODAY-FMT TO RPT-DATE.
076900     WRITE SF-REPORT-LINE FROM HL-HEADER-1
077000         AFTER ADVANCING TOP-OF-FORM.
077100     WRITE SF-REPORT-LINE FROM HL-HEADER-2
077200         AFTER ADVANCING 2.
077300     MOVE 1 TO WS-LINES-USED.

077400 955-HEADINGS-EXIT.
077500     EXIT.

077600* END OF PROGRAM GRHMSCRN

