000100******************************************************************
000200*  GRHMRES  -  SCREEN RESULT OUTPUT RECORD                       *
000300*                                                                *
000400*  ONE RECORD PER SECURITY, WRITTEN IN RANKED (DESCENDING        *
000500*  PASSED-COUNT) ORDER BY GRHMSCRN.  MACHINE-READABLE COMPANION  *
000600*  TO THE PRINTED SCREENING REPORT.                              *
000700*                                                                *
000800*  MAINTENANCE.                                                  *
000900*    2014-03-18  RHB  TKT-0117  ORIGINAL LAYOUT                  *
001000*    2019-08-25  LPK  TKT-0394  ADDED NET-WORKING FIELD          *
001100*    2021-11-09  CJT  TKT-0448  ADDED GRAHAM N/V BELOW FLAGS     *
001200******************************************************************
001300 01  SF-OUTPUT-REC.
001400     05  SF-TICKER-OUT             PIC X(08).
001500     05  SF-PRICE-OUT              PIC S9(07)V99.
001600     05  SF-NET-WORK-OUT           PIC S9(13).
001700     05  SF-PRC-CEIL-OUT           PIC S9(09)V99.
001800     05  SF-GRAHAM-NO-OUT          PIC S9(09)V99.
001900     05  SF-GRAHAM-VAL-OUT         PIC S9(09)V99.
002000     05  SF-PASS-FLAGS-OUT.
002100         10  SF-PASS-REV-OUT       PIC X.
002200         10  SF-PASS-CR-OUT        PIC X.
002300         10  SF-PASS-NWC-OUT       PIC X.
002400         10  SF-PASS-DIV-OUT       PIC X.
002500         10  SF-PASS-EPS5-OUT      PIC X.
002600         10  SF-PASS-P15E-OUT      PIC X.
002700         10  SF-PASS-PB-OUT        PIC X.
002800     05  SF-PASS-FLAGS-TBL REDEFINES SF-PASS-FLAGS-OUT
002900                                   PIC X OCCURS 7 TIMES.
003000     05  SF-PASSD-CNT-OUT          PIC 9.
003100     05  SF-GRAHAM-NO-FLG-OUT      PIC X.
003200     05  SF-GRAHAM-VAL-FLG-OUT     PIC X.
003300     05  FILLER                    PIC X(06).
