000100******************************************************************
000200*  GRHMFIN  -  SECURITY FINANCIALS INPUT RECORD                  *
000300*                                                                *
000400*  ONE RECORD PER SECURITY.  CARRIES CURRENT-PERIOD FINANCIAL    *
000500*  FACTS AND UP TO SEVEN YEARS OF HISTORICAL EPS, OLDEST FIRST,  *
000600*  USED BY THE DEFENSIVE SCREEN IN GRHMSCRN.                     *
000700*                                                                *
000800*  MAINTENANCE.                                                 *
000900*    2014-03-11  RHB  TKT-0117  ORIGINAL COPYBOOK, 7-YR EPS HIST *
001000*    2019-08-22  LPK  TKT-0394  ADDED EST-CURR-ASSETS/EST-TOT-   *
001100*                               LIABS FOR NET-WORKING CALC       *
001200*    2023-05-02  DMF  TKT-0561  FILLER REPAD TO 160 FOR BLOCKING *
001300******************************************************************
001400 01  SF-INPUT-REC.
001500     05  SF-TICKER-IN              PIC X(08).
001600     05  SF-PRICE-IN               PIC S9(07)V99.
001700     05  SF-REVENUE-IN             PIC S9(13).
001800     05  SF-CURR-RATIO-IN          PIC S9(03)V99.
001900     05  SF-BVPS-IN                PIC S9(07)V99.
002000     05  SF-PRC-TO-BOOK-IN         PIC S9(03)V99.
002100     05  SF-DIV-RATE-IN            PIC S9(05)V99.
002200     05  SF-CURR-ASSETS-IN         PIC S9(13).
002300     05  SF-TOT-LIABS-IN           PIC S9(13).
002400     05  SF-TRAIL-EPS-IN           PIC S9(05)V9(4).
002500     05  SF-EPS-COUNT-IN           PIC 9(02).
002600     05  SF-EPS-HIST-IN OCCURS 7 TIMES
002700                                   PIC S9(05)V9(4).
002800*        SF-EPS-HIST-IN (1) IS THE OLDEST YEAR, (7) THE NEWEST.
002900     05  FILLER                    PIC X(04).
